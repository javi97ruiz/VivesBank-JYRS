000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    VBCCP1.
000400 AUTHOR.        T. P. KOWALSKI.
000500 INSTALLATION.  VIVESBANK DATA CENTER.
000600 DATE-WRITTEN.  09/19/1994.
000700 DATE-COMPILED.
000800 SECURITY.      VIVESBANK INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Credit Card Expiration Date                        *
001100*             For each issue/renewal request on CARDS-IN,        *
001200*             computes a card expiration date 1-5 years out,     *
001300*             with a random expiration month, and writes the     *
001400*             card id plus the MM/YY display value to CARDS-OUT. *
001500*             Pure per-record calculation - no totals, no        *
001600*             control breaks.                                    *
001700*                                                                *
001800*             The random seed is primed once at job start from   *
001900*             the system clock and advanced by a simple linear   *
002000*             congruential generator between cards - it is not   *
002100*             a cryptographic generator and is not meant to be   *
002200*             one; it only needs to spread expiration dates out  *
002300*             across a batch of renewals instead of clumping     *
002400*             them on one month.                                 *
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    09/19/94  TPK  ORIGINAL PROGRAM - REQ VB-654                 VB0654  
002900*    06/02/91  RWS  (RETROFIT) FILE-STATUS ERRORS LOGGED AND      VB0151  
003000*                   SKIPPED RATHER THAN ABENDING - REQ VB-151     VB0151  
003100*    03/11/99  TPK  Y2K - CCYY THROUGHOUT, LEAP-YEAR CHECK NOW
003200*                   TESTS CENTURY/400-YEAR RULE, NOT JUST /4
003300*    04/17/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
003400*                   CHANGES - REQ VB-0902                         VB0902  
003500*    09/02/03  DMH  WIDENED CC-CARD-ID FILLER PAD IN VBCARDREC,   VB0981  
003600*                   NO LOGIC CHANGE IN THIS PROGRAM - REQ VB-0981 VB0981  
003700*    05/09/06  DMH  ADDED CC-EXP-DATE-FIELDS SCRATCH GROUP TO     VB1041  
003800*                   VBCARDREC SO THIS JOB STOPS BORROWING THE     VB1041  
003900*                   OUTPUT RECORD FIELDS FOR ITS OWN WORK AREA -  VB1041  
004000*                   REQ VB-1041                                   VB1041  
004100*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
004200*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
004300*    04/06/09  LRC  "TODAY" FOR THE EXPIRATION CALC NOW COMES     VB1078  
004400*                   FROM THE RUN DATE (ACCEPT FROM DATE), NOT     VB1078  
004500*                   THE INBOUND ISSUE DATE - REQ VB-1078          VB1078  
004600*    08/11/09  JFR  RESTRUCTURED THE CARD-READ CALL TO AN         VB1090  
004700*                   EXPLICIT PERFORM...THRU RANGE PER SHOP        VB1090  
004800*                   CODING STANDARD VB-STD-07 - REQ VB-1090       VB1090  
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100* Same IBM-PC/IBM-PC pair every batch job in this family uses.
005200 SOURCE-COMPUTER.    IBM-PC.
005300 OBJECT-COMPUTER.    IBM-PC.
005400* UPSI-0 rerun switch, declared for parity with the movement-
005500* report jobs even though this job does not test it.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS VB-RERUN-REQUESTED.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200* Inbound issue/renewal requests, one card per record - see
006300* VBCARDREC for the full layout.
006400     SELECT CARDS-IN           ASSIGN TO CARDSIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-CARDIN-STATUS.
006700
006800* Card id plus computed MM/YY expiration, one record per card,
006900* same input order as CARDS-IN.
007000     SELECT CARDS-OUT          ASSIGN TO CARDSOUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-CARDOUT-STATUS.
007300
007400* DATA DIVISION follows the same two-part shape as the
007500* movement-report jobs - FILE SECTION carries only the two
007600* card files, WORKING-STORAGE carries the shared switch/counter
007700* copybook plus this job's own date and random-number work.
007800 DATA DIVISION.
007900 FILE SECTION.
008000* One FD per SELECT above, in the same order.
008100 FD  CARDS-IN
008200     LABEL RECORD STANDARD.
008300* CC-CARD-ISSUE-RECORD comes in whole off of VBCARDREC.
008400     COPY VBCARDREC.
008500
008600 FD  CARDS-OUT
008700     LABEL RECORD STANDARD.
008800* Plain 36-byte print line - CC-CARD-OUTPUT-RECORD is built in
008900* WORKING-STORAGE/the copybook and WRITEn FROM into this.
009000 01  CARDS-OUT-LINE                  PIC X(36).
009100
009200 WORKING-STORAGE SECTION.
009300
009400* Shared switches/counter/literals - same copybook as the
009500* movement-report jobs, though this job only uses the switch
009600* and counter fields, never the date/id N/A work areas.
009700     COPY VBRPTWRK.
009800
009900* File-status save areas, local to this program.
010000 01  WS-FILE-STATUS-WORK.
010100* '00' is the only good status this job ever tests for input -
010200* '10' (end of file) is handled separately below, every other
010300* value is treated as a hard read error.
010400     03  WS-CARDIN-STATUS            PIC X(02) VALUE SPACE.
010500         88  WS-CARDIN-OK                VALUE '00'.
010600         88  WS-CARDIN-EOF                VALUE '10'.
010700* CARDS-OUT never reaches end of file from this job's own side,
010800* so only the good-status 88 is declared.
010900     03  WS-CARDOUT-STATUS            PIC X(02) VALUE SPACE.
011000         88  WS-CARDOUT-OK                VALUE '00'.
011100     03  FILLER                       PIC X(04) VALUE SPACE.
011200
011300* UPSI-0 lands here, unused - declared so this program's
011400* SPECIAL-NAMES entry matches the movement-report jobs even
011500* though a per-card calculation has no rerun concept of its own.
011600 77  VB-RERUN-REQUESTED              PIC X(01) VALUE 'N'.
011700
011800* Days-per-month table, baseline (non-leap) February = 28 -
011900* adjusted at run time by 2150-CHECK-LEAP-YEAR for the target
012000* year.  Same REDEFINES idiom as the month-name table in the
012100* old screen suite, applied here to calendar arithmetic instead.
012200 01  WS-DAYS-IN-MONTH-TABLE.
012300     03  FILLER                      PIC 9(02) VALUE 31.
012400     03  FILLER                      PIC 9(02) VALUE 28.
012500     03  FILLER                      PIC 9(02) VALUE 31.
012600     03  FILLER                      PIC 9(02) VALUE 30.
012700     03  FILLER                      PIC 9(02) VALUE 31.
012800     03  FILLER                      PIC 9(02) VALUE 30.
012900     03  FILLER                      PIC 9(02) VALUE 31.
013000     03  FILLER                      PIC 9(02) VALUE 31.
013100     03  FILLER                      PIC 9(02) VALUE 30.
013200     03  FILLER                      PIC 9(02) VALUE 31.
013300     03  FILLER                      PIC 9(02) VALUE 30.
013400     03  FILLER                      PIC 9(02) VALUE 31.
013500* OCCURS view of the table above, subscripted by target month in
013600* 2200-CLAMP-DAY-OF-MONTH below.
013700 01  FILLER REDEFINES WS-DAYS-IN-MONTH-TABLE.
013800     03  WS-DAYS-IN-MONTH            PIC 9(02) OCCURS 12 TIMES.
013900
014000* Run date broken into CCYY/MM/DD, plus a single 8-digit numeric
014100* REDEFINES used to load the whole group in one ACCEPT rather
014200* than three separate MOVEs.
014300 01  WS-TODAY-DATE.
014400     03  WS-TODAY-CCYY                PIC 9(04).
014500     03  WS-TODAY-MM                   PIC 9(02).
014600     03  WS-TODAY-DD                   PIC 9(02).
014700 01  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE PIC 9(08).
014800* The REDEFINES above is loaded exactly once, by the ACCEPT in
014900* 1000-MAIN-PROCESS that reads the run date off the system clock
015000* in a single operation rather than three separate MOVEs - every
015100* card in the run is aged off this one run-date value, not off
015200* whatever issue date happens to ride in on a given record.
015300
015400* Computed target (expiration) date, same group/REDEFINES shape
015500* as the issue date above - built field by field in 2000- and
015600* 2200- rather than loaded in one MOVE.
015700 01  WS-TARGET-DATE.
015800     03  WS-TARGET-CCYY                PIC 9(04).
015900     03  WS-TARGET-MM                   PIC 9(02).
016000     03  WS-TARGET-DD                   PIC 9(02).
016100 01  WS-TARGET-DATE-N REDEFINES WS-TARGET-DATE PIC 9(08).
016200* Unlike WS-TODAY-DATE-N, this REDEFINES is declared but never
016300* referenced - the target date is built field by field and read
016400* back field by field, never moved as one 8-digit number.
016500
016600* Random-number state - seed carries forward card to card,
016700* work/junk are throwaway DIVIDE results, never tested by the
016800* caller.  All COMP per the shop's standard for counters and
016900* subscripts that are never displayed or edited.
017000 77  WS-RANDOM-SEED                   PIC 9(08) COMP VALUE 1.
017100 77  WS-RANDOM-WORK                    PIC 9(10) COMP VALUE ZERO.
017200 77  WS-RANDOM-JUNK                     PIC 9(10) COMP VALUE ZERO.
017300* Derived per-card values - how many years out (1-5) and which
017400* month (1-12) the expiration lands on.
017500 77  WS-YEAR-OFFSET                     PIC 9(01) VALUE ZERO.
017600 77  WS-RANDOM-MONTH                     PIC 9(02) VALUE ZERO.
017700* Clamp value for the target day-of-month - set by 2200- before
017800* WS-TARGET-DD is derived.
017900 77  WS-MAX-DAY-OF-MONTH                  PIC 9(02) VALUE ZERO.
018000* Leap-year result - 28 unless 2150- determines the target year
018100* is a leap year, then 29.
018200 77  WS-DAYS-IN-FEB                        PIC 9(02) VALUE 28.
018300* DIVIDE remainders for the three-way Gregorian leap-year test -
018400* divisible by 4, then not by 100 unless also by 400.
018500 77  WS-LEAP-REM-4                          PIC 9(03) VALUE ZERO.
018600 77  WS-LEAP-REM-100                         PIC 9(03) VALUE ZERO.
018700 77  WS-LEAP-REM-400                   PIC 9(03) VALUE ZERO.
018800
018900* Paragraph numbering matches the movement-report jobs - 1000
019000* control, 1100 read, 2000 per-record work, 9900 console log -
019100* plus the 2050/2150/2200 helper paragraphs specific to this
019200* job's date arithmetic.
019300 PROCEDURE DIVISION.
019400
019500* 1000-MAIN-PROCESS is the only paragraph PERFORMed from outside
019600* itself (via the UNTIL loop below) - everything else this job
019700* does is reached from here, directly or through 2000-.
019800 1000-MAIN-PROCESS.
019900
020000* Seed the generator from the system clock once, at job start -
020100* ACCEPT ... FROM TIME returns HHMMSShh, which is as good a seed
020200* as any for a non-cryptographic generator.  The ZERO guard
020300* below only matters if the run happens to start at exact
020400* midnight, which would otherwise seed the LCG with zero and
020500* leave it stuck there.
020600     ACCEPT WS-RANDOM-SEED               FROM TIME.
020700     IF WS-RANDOM-SEED = ZERO
020800         MOVE 104729                     TO WS-RANDOM-SEED.
020900
021000* Run date, read once here and held for the life of the run -
021100* every card processed by 2000- ages off this same value, not
021200* off its own CC-ISSUE-DATE-YYYYMMDD, so a renewal batch expires
021300* consistently regardless of how long the step takes to run.
021400     ACCEPT WS-TODAY-DATE-N               FROM DATE YYYYMMDD.
021500
021600* Open the inbound request file first - if this fails there is
021700* nothing downstream to open or process, so control jumps
021800* straight to the exit paragraph without touching CARDS-OUT.
021900     OPEN INPUT CARDS-IN.
022000     IF NOT WS-CARDIN-OK
022100         SET VB-FILE-ERROR                TO TRUE
022200         MOVE 'UNABLE TO OPEN CARDS-IN'    TO VB-IO-MESSAGE
022300         PERFORM 9900-LOG-AND-CONTINUE
022400         GO TO 1000-EXIT.
022500
022600* Output opens OUTPUT/fresh every run - this job does not append
022700* to a prior day's expiration file.
022800     OPEN OUTPUT CARDS-OUT.
022900     IF NOT WS-CARDOUT-OK
023000         SET VB-FILE-ERROR                 TO TRUE
023100         MOVE 'UNABLE TO OPEN CARDS-OUT'    TO VB-IO-MESSAGE
023200         PERFORM 9900-LOG-AND-CONTINUE
023300* CARDS-IN is already open at this point and must be closed
023400* before the early exit below, unlike the CARDS-IN open failure
023500* above which has nothing yet to close.
023600         CLOSE CARDS-IN
023700         GO TO 1000-EXIT.
023800
023900* Prime the read for the PERFORM ... UNTIL below - PERFORMed
024000* THRU its own EXIT paragraph per shop coding standard VB-STD-07,
024100* the same range used at the bottom of 2000- below.
024200     SET VB-MORE-RECORDS                   TO TRUE.
024300     PERFORM 1100-READ-CARD THRU 1100-EXIT.
024400
024500* One pass of 2000- per inbound card - no sort, no control
024600* break, a pure per-record calculation.
024700     PERFORM 2000-PROCESS-CARD
024800         UNTIL VB-END-OF-FILE
024900         OR VB-FILE-ERROR.
025000
025100* Both files close the same way whether the loop above ended on
025200* EOF or on a mid-run file error - there is nothing left open
025300* by the time control reaches here.
025400     CLOSE CARDS-IN.
025500     CLOSE CARDS-OUT.
025600
025700 1000-EXIT.
025800* Single exit point, no abend code - a file-status failure was
025900* already reported to the console by 9900- before reaching here.
026000     STOP RUN.
026100
026200* Straight sequential read, no keys - AT END is the only branch
026300* this READ needs.
026400 1100-READ-CARD.
026500
026600* No key, no start point - CARDS-IN is read top to bottom in
026700* whatever order the extract job that built it used.
026800     READ CARDS-IN
026900         AT END
027000             SET VB-END-OF-FILE             TO TRUE
027100     END-READ.
027200
027300* A file-status other than 00 (good) or 10 (end of file) means
027400* the read itself failed - a corrupt or truncated input record,
027500* most commonly, rather than a storage-level I/O error.
027600     IF NOT WS-CARDIN-OK
027700        AND NOT WS-CARDIN-EOF
027800         SET VB-FILE-ERROR                  TO TRUE
027900         MOVE 'READ ERROR ON CARDS-IN'       TO VB-IO-MESSAGE
028000         PERFORM 9900-LOG-AND-CONTINUE.
028100
028200 1100-EXIT.
028300* No cleanup of its own - present so 1100- can be PERFORMed as an
028400* explicit THRU range rather than a bare single-paragraph PERFORM.
028500     EXIT.
028600
028700* 2000-PROCESS-CARD is the heart of the job - derive a random
028800* 1-5 year offset and a random 1-12 expiration month, clamp the
028900* day-of-month for the target month/year, and write the card id
029000* plus the computed MM/YY display value.
029100 2000-PROCESS-CARD.
029200
029300* No edits or validation performed against the inbound request
029400* here - a card id that is blank or malformed is simply echoed
029500* back blank or malformed; this job trusts its upstream feed.
029600* Tally for the run-completion message only.
029700     ADD 1                                  TO VB-RECORD-COUNT.
029800
029900* WS-TODAY-DATE/-N was loaded once, at job start, by the ACCEPT
030000* in 1000-MAIN-PROCESS - CC-ISSUE-DATE-YYYYMMDD is not consulted
030100* here; it rides through on CARDS-IN as the card's own issue
030200* date but plays no part in this calculation.
030300
030400* Year offset: advance the LCG once, then reduce it mod 5 and
030500* add 1, giving a uniform 1-5 year spread.
030600     PERFORM 2050-NEXT-RANDOM.
030700     DIVIDE WS-RANDOM-SEED BY 5
030800         GIVING WS-RANDOM-JUNK
030900         REMAINDER WS-YEAR-OFFSET.
031000     ADD 1                                  TO WS-YEAR-OFFSET.
031100
031200* Expiration month: advance the LCG again (a fresh draw, not the
031300* same value reused), then reduce it mod 12 and add 1, giving a
031400* uniform 1-12 month spread independent of the year offset above.
031500     PERFORM 2050-NEXT-RANDOM.
031600     DIVIDE WS-RANDOM-SEED BY 12
031700         GIVING WS-RANDOM-JUNK
031800         REMAINDER WS-RANDOM-MONTH.
031900     ADD 1                                  TO WS-RANDOM-MONTH.
032000
032100* Target year is the issue year plus the random offset above -
032200* no century rollover handling needed since CCYY is a full
032300* 4-digit field.
032400     COMPUTE WS-TARGET-CCYY =
032500         WS-TODAY-CCYY + WS-YEAR-OFFSET.
032600     MOVE WS-RANDOM-MONTH                   TO WS-TARGET-MM.
032700
032800* Target day-of-month can't simply copy the issue day forward -
032900* a card issued on Jan 31 renewing into a random April would
033000* overflow April's 30 days, so 2200- clamps it to whatever the
033100* target month (and year, for February) actually allows.
033200     PERFORM 2200-CLAMP-DAY-OF-MONTH.
033300
033400* Two-digit display year is the target CCYY mod 100 - this
033500* report shows MM/YY, not MM/YYYY, matching the card face.
033600     DIVIDE WS-TARGET-CCYY BY 100
033700         GIVING WS-RANDOM-JUNK
033800         REMAINDER CC-EXP-YEAR-2-DIGIT.
033900     MOVE WS-TARGET-MM                      TO CC-EXP-MONTH.
034000
034100* Build the MM/YY display string by STRING, not an edited
034200* PICTURE clause - both subfields are already zero-padded
034300* numerics so STRING only has to splice in the slash.
034400     STRING CC-EXP-MONTH         DELIMITED SIZE
034500            '/'                   DELIMITED SIZE
034600            CC-EXP-YEAR-2-DIGIT  DELIMITED SIZE
034700         INTO CC-EXP-DATE-DISPLAY.
034800
034900* Echo the card id unchanged and move the finished MM/YY string
035000* out to the output record's display field.
035100     MOVE CC-CARD-ID                        TO CC-OUT-CARD-ID.
035200     MOVE CC-EXP-DATE-DISPLAY        TO CC-OUT-EXP-DATE-DISPLAY.
035300
035400     WRITE CARDS-OUT-LINE                   FROM
035500         CC-CARD-OUTPUT-RECORD.
035600
035700* A write failure stops the run the same way a read failure does
035800* in 1100- above - neither paragraph retries.
035900     IF NOT WS-CARDOUT-OK
036000         SET VB-FILE-ERROR                   TO TRUE
036100         MOVE 'WRITE ERROR ON CARDS-OUT'      TO VB-IO-MESSAGE
036200         PERFORM 9900-LOG-AND-CONTINUE.
036300
036400* Read the next card (or hit EOF/error) before the
036500* PERFORM ... UNTIL in 1000- tests again - falling out of this
036600* paragraph with VB-END-OF-FILE or VB-FILE-ERROR set is what
036700* actually stops the loop, not anything in 2000- itself.
036800     PERFORM 1100-READ-CARD THRU 1100-EXIT.
036900
037000* 2050-NEXT-RANDOM is a textbook linear congruential generator -
037100* multiply the seed, add a constant, and take the remainder mod
037200* a fixed modulus, leaving the new value in the seed itself so
037300* the next call continues the sequence.  Not cryptographically
037400* sound and never meant to be; good enough to spread renewal
037500* dates across a batch.
037600 2050-NEXT-RANDOM.
037700
037800* Multiplier/increment/modulus here are not tuned against any
037900* published LCG table - they were picked once in 1994 to give a
038000* long-enough period for a batch run and never revisited.
038100     COMPUTE WS-RANDOM-WORK =
038200         WS-RANDOM-SEED * 31 + 7.
038300
038400     DIVIDE WS-RANDOM-WORK BY 89999973
038500         GIVING WS-RANDOM-JUNK
038600         REMAINDER WS-RANDOM-SEED.
038700
038800* 2150-CHECK-LEAP-YEAR applies the standard Gregorian rule -
038900* divisible by 4 is a leap year, unless also divisible by 100,
039000* in which case it is NOT a leap year, unless also divisible by
039100* 400, in which case it IS after all (added in the 03/11/99 Y2K
039200* pass - the original 1994 version only tested /4).
039300 2150-CHECK-LEAP-YEAR.
039400
039500* Only ever called for a target month of February - see
039600* 2200-CLAMP-DAY-OF-MONTH below.
039700     DIVIDE WS-TARGET-CCYY BY 4
039800         GIVING WS-RANDOM-JUNK
039900         REMAINDER WS-LEAP-REM-4.
040000
040100     IF WS-LEAP-REM-4 NOT = ZERO
040200* Not divisible by 4 - common year, 28 days.
040300         MOVE 28                         TO WS-DAYS-IN-FEB
040400     ELSE
040500         DIVIDE WS-TARGET-CCYY BY 100
040600             GIVING WS-RANDOM-JUNK
040700             REMAINDER WS-LEAP-REM-100
040800         IF WS-LEAP-REM-100 NOT = ZERO
040900* Divisible by 4 but not by 100 - leap year, 29 days.
041000             MOVE 29                     TO WS-DAYS-IN-FEB
041100         ELSE
041200             DIVIDE WS-TARGET-CCYY BY 400
041300                 GIVING WS-RANDOM-JUNK
041400                 REMAINDER WS-LEAP-REM-400
041500             IF WS-LEAP-REM-400 = ZERO
041600* Divisible by 4, by 100, and by 400 - leap year after all.
041700                 MOVE 29                 TO WS-DAYS-IN-FEB
041800             ELSE
041900* Divisible by 4 and by 100 but not by 400 - common year.
042000                 MOVE 28                 TO WS-DAYS-IN-FEB.
042100
042200* 2200-CLAMP-DAY-OF-MONTH looks up how many days the target
042300* month has (calling 2150- for the leap-year check when the
042400* target month is February) and clamps the issue day down to
042500* that maximum if it would otherwise overflow the target month.
042600 2200-CLAMP-DAY-OF-MONTH.
042700
042800* Table lookup first, on the assumption the target month is not
042900* February - overridden below when it is.
043000     MOVE WS-DAYS-IN-MONTH(WS-TARGET-MM)   TO WS-MAX-DAY-OF-MONTH.
043100
043200* February is the one month whose day count depends on the
043300* target year, so the table value above gets replaced with the
043400* leap-year-aware value instead of being used as is.
043500     IF WS-TARGET-MM = 2
043600         PERFORM 2150-CHECK-LEAP-YEAR
043700         MOVE WS-DAYS-IN-FEB             TO WS-MAX-DAY-OF-MONTH.
043800
043900* Keep the issue day if the target month is long enough to hold
044000* it, otherwise fall back to the last day of the target month.
044100     IF WS-TODAY-DD > WS-MAX-DAY-OF-MONTH
044200         MOVE WS-MAX-DAY-OF-MONTH            TO WS-TARGET-DD
044300     ELSE
044400         MOVE WS-TODAY-DD                    TO WS-TARGET-DD.
044500
044600* 9900-LOG-AND-CONTINUE is the one place in the job that writes
044700* to the operator console - every file-status failure above
044800* funnels through here by way of VB-IO-MESSAGE.
044900 9900-LOG-AND-CONTINUE.
045000
045100* A plain DISPLAY, not a WRITE to a report file - this job has
045200* no print file of its own, so anything worth telling the
045300* operator goes to the job log via SYSOUT.
045400     DISPLAY VB-IO-MESSAGE.
