000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    VBMVP2.
000400 AUTHOR.        R. W. SUTTER.
000500 INSTALLATION.  VIVESBANK DATA CENTER.
000600 DATE-WRITTEN.  02/08/1989.
000700 DATE-COMPILED.
000800 SECURITY.      VIVESBANK INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Movement List Report                               *
001100*             Reads MOVEMENTS-IN in input order and writes a     *
001200*             flat six-column listing to MOVEMENT-LIST-RPT - no  *
001300*             sort, no control breaks, no running totals.        *
001400*                                                                *
001500*             One line per movement: id, type, formatted post    *
001600*             date/time, amount, balance, reversible flag.  No   *
001700*             counterparty ids on this report - the short form   *
001800*             is meant to be skimmed; VBMVP1 is the long form    *
001900*             a teller supervisor pulls when a single movement   *
002000*             needs the full picture.                            *
002100******************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    02/08/89  RWS  ORIGINAL PROGRAM - REQ VB-112                 VB0112  
002500*    06/02/91  RWS  FILE-STATUS ERRORS NOW LOGGED AND SKIPPED     VB0151  
002600*                   RATHER THAN ABENDING THE STEP - REQ VB-151    VB0151  
002700*    09/19/94  TPK  CONVERTED DATE LOGIC TO SHARED VBDTFMT        VB0654  
002800*                   COPYBOOK PARAGRAPH - REQ VB-654               VB0654  
002900*    03/11/99  TPK  Y2K - CCYY THROUGHOUT, SEE VBMOVREC/VBRPTWRK
003000*    04/17/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
003100*                   CHANGES - REQ VB-0902                         VB0902  
003200*    09/02/03  DMH  NO LOGIC CHANGE HERE - RECOMPILED AGAINST THE VB0981  
003300*                   WIDENED VBMOVREC COPYBOOK (MOVEMENT-REQUEST   VB0981  
003400*                   LAYOUT ADDED, NOT READ BY THIS JOB) - VB-0981 VB0981  
003500*    05/09/06  DMH  RECOMPILED AGAINST VBRPTWRK AFTER VB-IO-      VB1041  
003600*                   MESSAGE WAS WIDENED TO 40 BYTES - REQ VB-1041 VB1041  
003700*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
003800*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
003900*    08/11/09  JFR  RESTRUCTURED THE MOVEMENT-READ CALL TO AN     VB1090  
004000*                   EXPLICIT PERFORM...THRU RANGE PER SHOP        VB1090  
004100*                   CODING STANDARD VB-STD-07 - REQ VB-1090       VB1090  
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400* Same IBM-PC/IBM-PC pair every batch job in this family uses.
004500 SOURCE-COMPUTER.    IBM-PC.
004600 OBJECT-COMPUTER.    IBM-PC.
004700* UPSI-0 rerun switch, declared for parity with VBMVP1/VBCCP1
004800* even though this job does not currently test it.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS VB-RERUN-REQUESTED.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500* Same nightly movement extract VBMVP1 reads - this job and
005600* VBMVP1 can run against the same MOVIN file in the same step
005700* or in separate steps; neither updates the file.
005800     SELECT MOVEMENTS-IN      ASSIGN TO MOVIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-MOVIN-STATUS.
006100
006200* Flat six-column listing - one heading, one column-header line,
006300* then one detail line per movement.
006400     SELECT MOVEMENT-LIST-RPT ASSIGN TO MVLSTRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-MVRPT-STATUS.
006700
006800* DATA DIVISION mirrors VBMVP1's shape - two FDs, the shared
006900* report-work copybook, a local file-status group, and the
007000* print-line layout for the six-column listing.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  MOVEMENTS-IN
007400     LABEL RECORD STANDARD.
007500* Identical COPY to VBMVP1 - both jobs read the same record
007600* shape off the same extract.
007700     COPY VBMOVREC.
007800
007900 FD  MOVEMENT-LIST-RPT
008000     LABEL RECORD STANDARD.
008100* Plain 80-byte print line, same as the detail report's output
008200* file - heading, header and every detail line all flow through
008300* this one record.
008400 01  MOVEMENT-LIST-RPT-LINE         PIC X(80).
008500
008600* WORKING-STORAGE SECTION opens with the shared copybook, same
008700* relative position as every other job in the family.
008800 WORKING-STORAGE SECTION.
008900
009000* Shared switches/counter/literals - identical copybook to
009100* VBMVP1 and VBCCP1.
009200     COPY VBRPTWRK.
009300
009400* File-status save areas, same naming convention as VBMVP1 -
009500* the two programs could in principle share one copybook for
009600* this group, but the shop has never pulled file-status areas
009700* out of the FD-owning program.
009800 01  WS-FILE-STATUS-WORK.
009900     03  WS-MOVIN-STATUS             PIC X(02) VALUE SPACE.
010000         88  WS-MOVIN-OK                 VALUE '00'.
010100         88  WS-MOVIN-EOF                 VALUE '10'.
010200     03  WS-MVRPT-STATUS              PIC X(02) VALUE SPACE.
010300         88  WS-MVRPT-OK                  VALUE '00'.
010400     03  FILLER                       PIC X(04) VALUE SPACE.
010500
010600* UPSI-0 lands here, unused, same as VBMVP1.
010700 77  VB-RERUN-REQUESTED              PIC X(01) VALUE 'N'.
010800
010900* Heading, column-header and detail-line layouts for the
011000* six-column listing.
011100 01  WS-REPORT-LINES.
011200* Banner line, written once at job start, before the column
011300* headers.
011400     03  WS-HEADING-LINE              PIC X(80) VALUE
011500         'Lista de Movimientos'.
011600* Fixed column headers, also written once - widths below line up
011700* with the corresponding WS-DTL- field in WS-DETAIL-LINE so the
011800* columns stay aligned without an edited heading picture.
011900     03  WS-COLUMN-HEADER-LINE.
012000* ID column, 24 bytes wide to match MV-MOVEMENT-ID.
012100         05  FILLER                   PIC X(24) VALUE 'ID'.
012200* Movement type column, 20 bytes to match MV-MOVEMENT-TYPE.
012300         05  FILLER                   PIC X(20) VALUE 'Tipo'.
012400* Formatted date/time column, 20 bytes - wide enough for the
012500* full dd/MM/yyyy HH:mm:ss display string from VBDTFMT.
012600         05  FILLER                   PIC X(20) VALUE 'Fecha'.
012700* Amount column, 14 bytes to match the -(9)9.99 edit picture.
012800         05  FILLER                   PIC X(14) VALUE 'Cantidad'.
012900* Balance column, same width as the amount column above.
013000         05  FILLER                   PIC X(14) VALUE 'Saldo'.
013100* Reversible column - true/false literal, not Y/N.
013200         05  FILLER                 PIC X(11) VALUE 'Reversible'.
013300* One detail line per movement - six columns, blank-filled
013400* between the signed amount/balance fields to keep the columns
013500* from running together on a screen or a narrow printer.
013600     03  WS-DETAIL-LINE.
013700* Movement ledger key, printed as received.
013800         05  WS-DTL-ID                 PIC X(24).
013900* Free-text movement type, printed as received.
014000         05  WS-DTL-TYPE                PIC X(20).
014100* Formatted post date/time from 9500-FORMAT-MOVEMENT-DATE.
014200         05  WS-DTL-DATE                 PIC X(20).
014300* Signed amount, floating minus sign.
014400         05  WS-DTL-AMOUNT               PIC -(9)9.99.
014500         05  FILLER                    PIC X(01) VALUE SPACE.
014600* Signed running balance as of this movement.
014700         05  WS-DTL-BALANCE              PIC -(9)9.99.
014800         05  FILLER                    PIC X(01) VALUE SPACE.
014900* true/false display literal, never the raw Y/N flag byte.
015000         05  WS-DTL-REVERSIBLE           PIC X(05).
015100
015200* Paragraph numbering matches VBMVP1 where the logic is shared -
015300* 1000 control, 1100 read, 2000 per-movement, 9900 console log.
015400 PROCEDURE DIVISION.
015500
015600* 1000-MAIN-PROCESS opens both files, writes the fixed heading/
015700* header lines, primes the read, and drives the main loop -
015800* same overall shape as VBMVP1's 1000-.
015900 1000-MAIN-PROCESS.
016000
016100* Open the extract first, same order as VBMVP1.
016200     OPEN INPUT MOVEMENTS-IN.
016300     IF NOT WS-MOVIN-OK
016400         SET VB-FILE-ERROR            TO TRUE
016500         MOVE 'UNABLE TO OPEN MOVEMENTS-IN'
016600                                       TO VB-IO-MESSAGE
016700         PERFORM 9900-LOG-AND-CONTINUE
016800         GO TO 1000-EXIT.
016900
017000* List report opens OUTPUT/fresh every run, same as the detail
017100* report in VBMVP1.
017200     OPEN OUTPUT MOVEMENT-LIST-RPT.
017300     IF NOT WS-MVRPT-OK
017400         SET VB-FILE-ERROR            TO TRUE
017500         MOVE 'UNABLE TO OPEN MOVEMENT-LIST-RPT'
017600                                       TO VB-IO-MESSAGE
017700         PERFORM 9900-LOG-AND-CONTINUE
017800         CLOSE MOVEMENTS-IN
017900         GO TO 1000-EXIT.
018000
018100* Heading and column headers are written once, up front, unlike
018200* VBMVP1's heading which repeats with every detail block.
018300     WRITE MOVEMENT-LIST-RPT-LINE     FROM WS-HEADING-LINE.
018400     WRITE MOVEMENT-LIST-RPT-LINE     FROM WS-COLUMN-HEADER-LINE.
018500
018600* Prime the read for the PERFORM ... UNTIL below - PERFORMed
018700* THRU its own EXIT paragraph per shop coding standard VB-STD-07,
018800* the same range used at the bottom of 2000- below.
018900     SET VB-MORE-RECORDS              TO TRUE.
019000     PERFORM 1100-READ-MOVEMENT THRU 1100-EXIT.
019100
019200* One 2000- per movement, straight through with no sort and no
019300* control break - the list prints in the same order the extract
019400* arrived in.
019500     PERFORM 2000-WRITE-DETAIL-LINE
019600         UNTIL VB-END-OF-FILE
019700         OR VB-FILE-ERROR.
019800
019900* Close both files whether the loop ended on EOF or on an
020000* unrecoverable file-status error.
020100     CLOSE MOVEMENTS-IN.
020200     CLOSE MOVEMENT-LIST-RPT.
020300
020400 1000-EXIT.
020500* Single exit point, no abend code - any file-status failure was
020600* already reported to the console by 9900- before reaching here.
020700     STOP RUN.
020800
020900* Identical read paragraph to VBMVP1 - same file, same status
021000* values, same AT END handling.
021100 1100-READ-MOVEMENT.
021200
021300* Straight sequential read, no keys - AT END is the only branch
021400* this READ needs.
021500     READ MOVEMENTS-IN
021600         AT END
021700             SET VB-END-OF-FILE        TO TRUE
021800     END-READ.
021900
022000* A file-status other than 00 (good) or 10 (end of file) means
022100* the read itself failed.
022200     IF NOT WS-MOVIN-OK
022300        AND NOT WS-MOVIN-EOF
022400         SET VB-FILE-ERROR             TO TRUE
022500         MOVE 'READ ERROR ON MOVEMENTS-IN'
022600                                       TO VB-IO-MESSAGE
022700         PERFORM 9900-LOG-AND-CONTINUE.
022800* Falling through with WS-MOVIN-EOF set is the normal end-of-job
022900* path - VB-END-OF-FILE was already SET above in that case.
023000
023100 1100-EXIT.
023200* No cleanup of its own - present so 1100- can be PERFORMed as an
023300* explicit THRU range rather than a bare single-paragraph PERFORM.
023400     EXIT.
023500
023600* 2000-WRITE-DETAIL-LINE builds one six-column row per movement -
023700* every field MOVEs straight into its column except the post
023800* date, which goes through the shared VBDTFMT formatting
023900* paragraph the same way it does in VBMVP1.
024000 2000-WRITE-DETAIL-LINE.
024100
024200* Tally only, same meaning as VB-RECORD-COUNT in VBMVP1.
024300     ADD 1                            TO VB-RECORD-COUNT.
024400
024500* Ledger key and free-text type move straight into their
024600* columns, no editing.
024700* Neither field is edited or N/A-substituted - id and type print
024800* exactly as the extract carried them.
024900     MOVE MV-MOVEMENT-ID              TO WS-DTL-ID.
025000     MOVE MV-MOVEMENT-TYPE            TO WS-DTL-TYPE.
025100
025200* Post date/time through the shared work area and 9500- - same
025300* N/A-on-all-zero rule as VBMVP1's date columns.
025400     MOVE MV-MOVEMENT-DATE-YYYYMMDD   TO VBFMT-DATE-YYYYMMDD-N.
025500     MOVE MV-MOVEMENT-DATE-HHMMSS     TO VBFMT-DATE-HHMMSS-N.
025600     PERFORM 9500-FORMAT-MOVEMENT-DATE.
025700     MOVE VBFMT-DATE-DISPLAY          TO WS-DTL-DATE.
025800
025900* Amount and balance through the same signed edit pictures as
026000* VBMVP1 - a negative amount prints with a leading minus.
026100* Amount can post negative on a withdrawal or outbound transfer -
026200* the floating minus in the edit picture handles that directly.
026300     MOVE MV-MOVEMENT-AMOUNT          TO WS-DTL-AMOUNT.
026400     MOVE MV-MOVEMENT-BALANCE          TO WS-DTL-BALANCE.
026500
026600* Reversible column prints the literal word true/false, same
026700* shop standard as VBMVP1's Reversible line.
026800* MV-REVERSIBLE-YES/NO are the 88-levels declared in VBMOVREC -
026900* tested here, never moved directly.
027000     IF MV-REVERSIBLE-YES
027100         MOVE VB-TRUE-LITERAL           TO WS-DTL-REVERSIBLE
027200     ELSE
027300         MOVE VB-FALSE-LITERAL          TO WS-DTL-REVERSIBLE.
027400
027500* Row is complete - write it and check the file status before
027600* moving on to the next movement.
027700     WRITE MOVEMENT-LIST-RPT-LINE      FROM WS-DETAIL-LINE.
027800
027900* A write failure stops the run the same way a read failure does
028000* in 1100- above - neither paragraph retries.
028100     IF NOT WS-MVRPT-OK
028200         SET VB-FILE-ERROR              TO TRUE
028300         MOVE 'WRITE ERROR ON MOVEMENT-LIST-RPT'
028400                                       TO VB-IO-MESSAGE
028500         PERFORM 9900-LOG-AND-CONTINUE.
028600
028700* Read the next movement (or hit EOF/error) before the
028800* PERFORM ... UNTIL in 1000- tests again.
028900     PERFORM 1100-READ-MOVEMENT THRU 1100-EXIT.
029000
029100* Identical console-logging paragraph to VBMVP1/VBCCP1 - every
029200* file-status failure funnels through here by way of
029300* VB-IO-MESSAGE.
029400 9900-LOG-AND-CONTINUE.
029500
029600* Caller has already MOVEd the explanatory text and SET the
029700* appropriate 88-level before PERFORMing this paragraph.
029800     DISPLAY VB-IO-MESSAGE.
029900
030000* Shared date-format paragraph COPYd at the bottom of the
030100* PROCEDURE DIVISION - this job only uses 9500-, never 9600-,
030200* since the list report carries no id columns to N/A-substitute.
030300     COPY VBDTFMT.
