000100******************************************************************
000200*DESCRIPTION: Credit-card issue/renewal request and the card     *
000300*             expiration-date work fields computed from it.      *
000400******************************************************************
000500*    DATE-WRITTEN. 09/19/94.
000600*    CHANGE LOG
000700*    ----------
000800*    09/19/94  TPK  ORIGINAL COPYBOOK - VB0654                    VB0654  
000900*    03/11/99  TPK  Y2K - CC-ISSUE-DATE WIDENED TO 4-DIGIT CCYY
001000*    04/17/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
001100*                   CHANGES - REQ VB-0902                         VB0902  
001200*    09/02/03  DMH  WIDENED CC-CARD-ID FILLER PAD, CARD VENDOR    VB0981  
001300*                   SWITCHED TO A LONGER EMBOSSED NUMBER FORMAT   VB0981  
001400*                   BUT THE 16-BYTE KEY FIELD ITSELF DID NOT      VB0981  
001500*                   NEED TO GROW - REQ VB-0981                    VB0981  
001600*    05/09/06  DMH  ADDED CC-EXP-DATE-FIELDS GROUP SO THE         VB1041  
001700*                   EXPIRATION CALCULATION HAS ITS OWN SCRATCH    VB1041  
001800*                   LAYOUT INSTEAD OF BORROWING THE OUTPUT        VB1041  
001900*                   RECORD FIELDS DIRECTLY - REQ VB-1041          VB1041  
002000*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
002100*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
002200*    04/06/09  LRC  NOTED CC-ISSUE-DATE-YYYYMMDD IS NO LONGER     VB1078  
002300*                   THE EXPIRATION CALC'S "TODAY" - SEE VBCCP1    VB1078  
002400*                   REQ VB-1078                                   VB1078  
002500*
002600* CC-CARD-ISSUE-RECORD is the inbound card issue/renewal
002700* request read one-per-record from CARDS-IN - the card being
002800* issued or renewed, and the date that card was issued or last
002900* renewed.  VBCCP1 carries the field through unread; "today" for
003000* the expiration calculation comes off the run date, not this
003100* field.
003200 01  CC-CARD-ISSUE-RECORD.
003300     03  CC-CARD-ID                     PIC X(16).
003400     03  CC-ISSUE-DATE-YYYYMMDD          PIC 9(08).
003500     03  FILLER                           PIC X(12) VALUE SPACE.
003600
003700* CC-CARD-OUTPUT-RECORD is written one-per-record to CARDS-OUT -
003800* the same card id echoed back, paired with the computed
003900* expiration date in MM/YY display form.  No other fields are
004000* carried forward; the expiration job does not recompute or
004100* re-validate anything else about the card.
004200 01  CC-CARD-OUTPUT-RECORD.
004300     03  CC-OUT-CARD-ID                  PIC X(16).
004400     03  CC-OUT-EXP-DATE-DISPLAY           PIC X(05).
004500     03  FILLER                           PIC X(15) VALUE SPACE.
004600
004700* Scratch fields for the expiration-date calculation itself -
004800* the month and two-digit year VBCCP1 derives from the random
004900* year offset and random month, and the MM/YY text built from
005000* them before it is moved out to CC-OUT-EXP-DATE-DISPLAY above.
005100 01  CC-EXP-DATE-FIELDS.
005200     03  CC-EXP-MONTH                    PIC 9(02).
005300     03  CC-EXP-YEAR-2-DIGIT               PIC 9(02).
005400     03  CC-EXP-DATE-DISPLAY              PIC X(05).
005500     03  FILLER                           PIC X(04) VALUE SPACE.
