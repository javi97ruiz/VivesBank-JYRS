000100******************************************************************
000200*DESCRIPTION: Shared date-display and N/A-substitution          *
000300*             paragraphs.  Copied into the bottom of the         *
000400*             PROCEDURE DIVISION of every movement-report job.   *
000500******************************************************************
000600*    DATE-WRITTEN. 09/19/94.
000700*    CHANGE LOG
000800*    ----------
000900*    09/19/94  TPK  ORIGINAL COPYBOOK - VB0654                    VB0654  
001000*    03/11/99  TPK  Y2K - STRING NOW BUILDS 4-DIGIT CCYY
001100*    04/17/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
001200*                   CHANGES - REQ VB-0902                         VB0902  
001300*    09/02/03  DMH  CONFIRMED 9600- TREATS ALL-ZERO THE SAME AS   VB0981  
001400*                   ALL-SPACE SO A NUMERIC ID FIELD COMING IN     VB0981  
001500*                   UNPOPULATED ALSO PRINTS N/A - REQ VB-0981     VB0981  
001600*    05/09/06  DMH  NO LOGIC CHANGE - PARAGRAPH BANNERS ADDED     VB1041  
001700*                   AHEAD OF EACH ENTRY POINT PER SHOP COMMENT    VB1041  
001800*                   STANDARD VB-STD-12 - REQ VB-1041              VB1041  
001900*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
002000*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
002100*
002200* 9500-FORMAT-MOVEMENT-DATE takes whatever date/time the caller
002300* has already moved into VB-DATE-FORMAT-WORK (see VBRPTWRK) and
002400* leaves a finished display string in VBFMT-DATE-DISPLAY.  A
002500* movement with no date and no time posted at all - both
002600* numeric redefinitions testing zero - gets the N/A literal
002700* instead of a string of zero digits, matching the audit
002800* finding that blank/zero fields should never print as 00/00.
002900 9500-FORMAT-MOVEMENT-DATE.
003000
003100     IF VBFMT-DATE-YYYYMMDD-N = ZERO
003200        AND VBFMT-DATE-HHMMSS-N = ZERO
003300         MOVE VB-NA-LITERAL          TO VBFMT-DATE-DISPLAY
003400     ELSE
003500* Build dd/MM/yyyy HH:mm:ss by STRING, not an edited PICTURE
003600* clause - the two-group layout in VBRPTWRK already carries
003700* every subfield zero-padded, so STRING just has to splice in
003800* the separators.
003900         MOVE SPACE                  TO VBFMT-DATE-DISPLAY
004000         STRING VBFMT-DATE-DD    DELIMITED SIZE
004100                '/'               DELIMITED SIZE
004200                VBFMT-DATE-MM    DELIMITED SIZE
004300                '/'               DELIMITED SIZE
004400                VBFMT-DATE-CCYY  DELIMITED SIZE
004500                ' '               DELIMITED SIZE
004600                VBFMT-TIME-HH    DELIMITED SIZE
004700                ':'               DELIMITED SIZE
004800                VBFMT-TIME-MN    DELIMITED SIZE
004900                ':'               DELIMITED SIZE
005000                VBFMT-TIME-SS    DELIMITED SIZE
005100             INTO VBFMT-DATE-DISPLAY
005200         END-STRING.
005300
005400 9500-EXIT.
005500     EXIT.
005600
005700* 9600-SUBSTITUTE-NA-ID is the same N/A treatment as above, but
005800* for the account/client id fields - an id field comes back
005900* either all spaces (never populated) or all zeros (numeric
006000* field defaulted by the upstream system); either way it is
006100* not a real id and the report should say so plainly.
006200 9600-SUBSTITUTE-NA-ID.
006300
006400     IF VBFMT-ID-VALUE = SPACE
006500        OR VBFMT-ID-VALUE = ALL '0'
006600         MOVE VB-NA-LITERAL          TO VBFMT-ID-DISPLAY
006700     ELSE
006800         MOVE VBFMT-ID-VALUE          TO VBFMT-ID-DISPLAY.
006900
007000 9600-EXIT.
007100     EXIT.
