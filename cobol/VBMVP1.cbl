000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    VBMVP1.
000400 AUTHOR.        R. W. SUTTER.
000500 INSTALLATION.  VIVESBANK DATA CENTER.
000600 DATE-WRITTEN.  02/08/1989.
000700 DATE-COMPILED.
000800 SECURITY.      VIVESBANK INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Movement Detail Report                             *
001100*             Reads one bank-account movement record at a time   *
001200*             from MOVEMENTS-IN and writes a free-form detail    *
001300*             block of ten lines to MOVEMENT-DETAIL-RPT.  No     *
001400*             totals, no control breaks - one movement is one    *
001500*             report block.                                      *
001600*                                                                *
001700*             Ten lines per block: heading, movement id, type,   *
001800*             post date/time, amount, balance, reversible flag,  *
001900*             reversal deadline, and the four counterparty ids   *
002000*             (origin acct, destination acct, sending client,    *
002100*             receiving client).  Blank or all-zero date and id  *
002200*             fields print N/A rather than a string of zero      *
002300*             digits - see VBDTFMT.                              *
002400******************************************************************
002500*    CHANGE LOG
002600*    ----------
002700*    02/08/89  RWS  ORIGINAL PROGRAM - REQ VB-112                 VB0112  
002800*    07/21/89  RWS  ADDED N/A SUBSTITUTION FOR BLANK ACCT/CLIENT  VB0129  
002900*                   IDS PER AUDIT FINDING VB-129                  VB0129  
003000*    11/30/90  RWS  ADDED TRANSFER-DEADLINE LINE - REQ VB-114     VB0114  
003100*    06/02/91  RWS  FILE-STATUS ERRORS NOW LOGGED AND SKIPPED     VB0151  
003200*                   RATHER THAN ABENDING THE STEP - REQ VB-151    VB0151  
003300*    09/19/94  TPK  CONVERTED DATE/NA LOGIC TO SHARED VBDTFMT     VB0654  
003400*                   COPYBOOK PARAGRAPHS - REQ VB-654              VB0654  
003500*    03/11/99  TPK  Y2K - CCYY THROUGHOUT, SEE VBMOVREC/VBRPTWRK
003600*    04/17/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
003700*                   CHANGES - REQ VB-0902                         VB0902  
003800*    09/02/03  DMH  NO LOGIC CHANGE HERE - RECOMPILED AGAINST THE VB0981  
003900*                   WIDENED VBMOVREC COPYBOOK (MOVEMENT-REQUEST   VB0981  
004000*                   LAYOUT ADDED, NOT READ BY THIS JOB) - VB-0981 VB0981  
004100*    05/09/06  DMH  RECOMPILED AGAINST VBRPTWRK AFTER VB-IO-      VB1041  
004200*                   MESSAGE WAS WIDENED TO 40 BYTES - REQ VB-1041 VB1041  
004300*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
004400*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
004500*    08/11/09  JFR  RESTRUCTURED THE LABEL/VALUE WRITE CALL TO    VB1090  
004600*                   AN EXPLICIT PERFORM...THRU RANGE PER SHOP     VB1090  
004700*                   CODING STANDARD VB-STD-07 - REQ VB-1090       VB1090  
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000* Same two-line SOURCE-COMPUTER/OBJECT-COMPUTER pair the shop
005100* has used on every batch job since the suite was ported off
005200* the mainframe onto the department's PC servers.
005300 SOURCE-COMPUTER.    IBM-PC.
005400 OBJECT-COMPUTER.    IBM-PC.
005500* C01/TOP-OF-FORM is declared for parity with the rest of the
005600* report family even though this job does no page-eject logic.
005700* UPSI-0 is the operator rerun switch read at job-start time.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STATUS IS VB-RERUN-REQUESTED.
006100
006200* INPUT-OUTPUT SECTION carries the two SELECT clauses for this
006300* job - one input, one output, both LINE SEQUENTIAL flat files,
006400* the way the whole report family has always done it.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700* Nightly movement extract, one record per posted deposit,
006800* withdrawal or transfer - see VBMOVREC for the full layout.
006900     SELECT MOVEMENTS-IN      ASSIGN TO MOVIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-MOVIN-STATUS.
007200
007300* Ten-line free-form detail block, one block per movement - the
007400* long-form report a teller supervisor pulls up for a single
007500* transaction, as opposed to the flat listing VBMVP2 produces.
007600     SELECT MOVEMENT-DETAIL-RPT ASSIGN TO MVDTLRPT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-MVRPT-STATUS.
007900
008000* DATA DIVISION carries two FDs, the shared report-work copybook,
008100* a local file-status group, and the per-field print-line layout
008200* for the ten-line detail block - nothing else.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  MOVEMENTS-IN
008600     LABEL RECORD STANDARD.
008700* MV-MOVEMENT-RECORD comes in whole off of VBMOVREC - this job
008800* never redefines or extends the layout on its own.
008900     COPY VBMOVREC.
009000
009100 FD  MOVEMENT-DETAIL-RPT
009200     LABEL RECORD STANDARD.
009300* Plain 80-byte print line - both the heading and every
009400* label/value line are MOVEd or blocked into this before WRITE.
009500 01  MOVEMENT-DETAIL-RPT-LINE       PIC X(80).
009600
009700* WORKING-STORAGE SECTION opens with the shared copybook so
009800* every job in the family carries VB-RPT-SWITCH-FLAG and the
009900* date/id scratch areas at the same relative position.
010000 WORKING-STORAGE SECTION.
010100
010200* Switches, record counter, N/A literal and boolean-display
010300* literals shared with every other job in this family.
010400     COPY VBRPTWRK.
010500
010600* File-status save areas for the two files this job opens - kept
010700* local to the program, not in the shared copybook, since the
010800* 88-level names differ slightly file to file (EOF only applies
010900* to the input side).
011000 01  WS-FILE-STATUS-WORK.
011100     03  WS-MOVIN-STATUS             PIC X(02) VALUE SPACE.
011200         88  WS-MOVIN-OK                 VALUE '00'.
011300         88  WS-MOVIN-EOF                 VALUE '10'.
011400     03  WS-MVRPT-STATUS              PIC X(02) VALUE SPACE.
011500         88  WS-MVRPT-OK                  VALUE '00'.
011600     03  FILLER                       PIC X(04) VALUE SPACE.
011700
011800* UPSI-0 rerun flag from SPECIAL-NAMES above lands here - this
011900* job does not currently act on it, but it is declared the same
012000* way every batch program in the shop declares its UPSI switch.
012100 77  VB-RERUN-REQUESTED              PIC X(01) VALUE 'N'.
012200
012300* Fixed text and edit pictures for the detail block - one
012400* heading line, one reusable label/value line moved twice per
012500* field (label, then value), and the two signed edit pictures
012600* used for the amount and running-balance figures.
012700 01  WS-DETAIL-LINES.
012800* Heading text is left in Spanish, matching the teller-system
012900* field labels this extract was originally built to mirror.
013000     03  WS-HEADING-LINE              PIC X(80) VALUE
013100         'Detalles del Movimiento'.
013200* WS-LABEL-VALUE-LINE is built once per field and written by
013300* 2500- below - a Spanish-language label in column 1, the
013400* formatted value starting at column 21, blank fill to 80.
013500     03  WS-LABEL-VALUE-LINE.
013600         05  WS-LABEL                 PIC X(20) VALUE SPACE.
013700         05  WS-VALUE                 PIC X(40) VALUE SPACE.
013800         05  FILLER                   PIC X(20) VALUE SPACE.
013900* Signed edit pictures for the amount and balance display lines -
014000* floating minus sign, two decimal places, same as the edited
014100* figures on every other VivesBank batch report.
014200     03  WS-AMOUNT-EDIT                PIC -(9)9.99.
014300     03  WS-BALANCE-EDIT                PIC -(9)9.99.
014400* Holds whichever of VB-TRUE-LITERAL/VB-FALSE-LITERAL applies to
014500* this movement's reversible flag before it is moved to the
014600* label/value line as WS-VALUE.
014700     03  WS-BOOLEAN-DISPLAY             PIC X(05) VALUE SPACE.
014800* Pads WS-DETAIL-LINES to a round byte count - no field is
014900* stored here, just fill.
015000     03  FILLER                          PIC X(06) VALUE SPACE.
015100
015200* PROCEDURE DIVISION paragraphs are numbered in the 1000/2000/
015300* 2500/9900 ranges the shop has used since the original 1989
015400* program - 1000 for control, 2000 for the per-movement work,
015500* 9900 for console logging, same pattern as every other job.
015600 PROCEDURE DIVISION.
015700
015800* 1000-MAIN-PROCESS opens both files, primes the read, and
015900* drives the main loop until end-of-file or an unrecoverable
016000* file-status error on either file.  Nothing here is specific to
016100* any one movement - that work is all in 2000-.
016200 1000-MAIN-PROCESS.
016300
016400* Open the movement extract first - if it will not open there is
016500* no point opening the report file at all.
016600     OPEN INPUT MOVEMENTS-IN.
016700     IF NOT WS-MOVIN-OK
016800         SET VB-FILE-ERROR            TO TRUE
016900         MOVE 'UNABLE TO OPEN MOVEMENTS-IN'
017000                                       TO VB-IO-MESSAGE
017100         PERFORM 9900-LOG-AND-CONTINUE
017200         GO TO 1000-EXIT.
017300
017400* Detail report opens OUTPUT/fresh every run - this job does not
017500* append to a prior day's report.
017600     OPEN OUTPUT MOVEMENT-DETAIL-RPT.
017700     IF NOT WS-MVRPT-OK
017800         SET VB-FILE-ERROR            TO TRUE
017900         MOVE 'UNABLE TO OPEN MOVEMENT-DETAIL-RPT'
018000                                       TO VB-IO-MESSAGE
018100         PERFORM 9900-LOG-AND-CONTINUE
018200         CLOSE MOVEMENTS-IN
018300         GO TO 1000-EXIT.
018400
018500* Prime the read so the PERFORM ... UNTIL below can test
018600* VB-END-OF-FILE/VB-FILE-ERROR before doing any work.
018700     SET VB-MORE-RECORDS              TO TRUE.
018800     PERFORM 1100-READ-MOVEMENT.
018900
019000* One pass of 2000- per input movement - the PERFORM ... UNTIL
019100* is the entire control structure of this job; there is no
019200* sort step and no break logic to interrupt it.
019300     PERFORM 2000-WRITE-DETAIL-BLOCK
019400         UNTIL VB-END-OF-FILE
019500         OR VB-FILE-ERROR.
019600
019700* Close both files whether the loop above ended on EOF or on an
019800* unrecoverable file-status error - there is nothing left open
019900* by the time we reach 1000-EXIT.
020000     CLOSE MOVEMENTS-IN.
020100     CLOSE MOVEMENT-DETAIL-RPT.
020200
020300 1000-EXIT.
020400* Single exit point for the job - no abend code is set here; a
020500* file-status failure is reported to the console by 9900- before
020600* control ever reaches this point.
020700     STOP RUN.
020800
020900* 1100-READ-MOVEMENT is PERFORMed both to prime the loop above
021000* and again at the bottom of every 2000- block - a read error
021100* here is treated the same way a write error is treated below,
021200* logged and the run stopped rather than abended.
021300 1100-READ-MOVEMENT.
021400
021500* Straight sequential read - MOVEMENTS-IN carries no keys to
021600* position on, so AT END is the only branch this READ needs.
021700     READ MOVEMENTS-IN
021800         AT END
021900             SET VB-END-OF-FILE        TO TRUE
022000     END-READ.
022100
022200* A file-status other than 00 (good) or 10 (end of file) means
022300* the read itself failed - flag it and let 9900- log it.
022400     IF NOT WS-MOVIN-OK
022500        AND NOT WS-MOVIN-EOF
022600         SET VB-FILE-ERROR             TO TRUE
022700         MOVE 'READ ERROR ON MOVEMENTS-IN'
022800                                       TO VB-IO-MESSAGE
022900         PERFORM 9900-LOG-AND-CONTINUE.
023000* Falling through with WS-MOVIN-EOF set is the normal end-of-job
023100* path - VB-END-OF-FILE was already SET above in that case.
023200
023300* 2000-WRITE-DETAIL-BLOCK is the heart of the job - one movement
023400* in, ten print lines out (heading plus nine label/value lines).
023500* Every field prints inline here except date and id fields,
023600* which are handed off to the shared VBDTFMT paragraphs so the
023700* N/A and date-display rules stay identical to VBMVP2.
023800 2000-WRITE-DETAIL-BLOCK.
023900
024000* Tally for the run-completion message only - not an input
024100* sequence number and not printed anywhere on the report itself.
024200     ADD 1                            TO VB-RECORD-COUNT.
024300
024400* Fixed banner line opens every block - WS-HEADING-LINE never
024500* changes between movements.
024600     WRITE MOVEMENT-DETAIL-RPT-LINE    FROM WS-HEADING-LINE.
024700
024800* Ledger key and free-text movement type print as received -
024900* neither field is edited or N/A-substituted.
025000     MOVE 'ID'                        TO WS-LABEL.
025100     MOVE MV-MOVEMENT-ID              TO WS-VALUE.
025200     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
025300
025400* Movement type is posted free-text by the teller system - this
025500* job never validates it against a table of known types.
025600     MOVE 'Tipo de Movimiento'        TO WS-LABEL.
025700     MOVE MV-MOVEMENT-TYPE            TO WS-VALUE.
025800     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
025900
026000* Movement post date/time - moved into the shared date work area
026100* in VBRPTWRK, then formatted (or N/A-substituted if all zero)
026200* by 9500- in VBDTFMT.
026300* Load the two numeric subfields into the shared date work area
026400* before calling 9500- - the paragraph itself never touches
026500* MV-MOVEMENT-DATE directly.
026600     MOVE MV-MOVEMENT-DATE-YYYYMMDD   TO VBFMT-DATE-YYYYMMDD-N.
026700     MOVE MV-MOVEMENT-DATE-HHMMSS     TO VBFMT-DATE-HHMMSS-N.
026800     PERFORM 9500-FORMAT-MOVEMENT-DATE.
026900     MOVE 'Fecha'                     TO WS-LABEL.
027000     MOVE VBFMT-DATE-DISPLAY          TO WS-VALUE.
027100     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
027200
027300* Amount and running balance through the signed edit pictures -
027400* negative amounts print with a leading minus, not trailing.
027500* Amount is signed - a withdrawal or outbound transfer can post
027600* negative, which is exactly what the floating minus in
027700* WS-AMOUNT-EDIT is there to show.
027800     MOVE MV-MOVEMENT-AMOUNT          TO WS-AMOUNT-EDIT.
027900     MOVE 'Cantidad'                  TO WS-LABEL.
028000     MOVE WS-AMOUNT-EDIT              TO WS-VALUE.
028100     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
028200
028300* Running balance as of this movement, not the current account
028400* balance - a later movement on the same account may differ.
028500     MOVE MV-MOVEMENT-BALANCE         TO WS-BALANCE-EDIT.
028600     MOVE 'Saldo'                     TO WS-LABEL.
028700     MOVE WS-BALANCE-EDIT             TO WS-VALUE.
028800     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
028900
029000* Reversible flag prints as the literal word true/false, not Y/N -
029100* the shop standard set when VB-TRUE-LITERAL/VB-FALSE-LITERAL
029200* were added to VBRPTWRK.
029300* MV-REVERSIBLE-YES/NO are the 88-levels declared against
029400* MV-MOVEMENT-IS-REVERSIBLE in VBMOVREC - tested here, never
029500* moved directly.
029600     IF MV-REVERSIBLE-YES
029700         MOVE VB-TRUE-LITERAL          TO WS-BOOLEAN-DISPLAY
029800     ELSE
029900         MOVE VB-FALSE-LITERAL         TO WS-BOOLEAN-DISPLAY.
030000     MOVE 'Reversible'                TO WS-LABEL.
030100     MOVE WS-BOOLEAN-DISPLAY          TO WS-VALUE.
030200     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
030300
030400* Reversal deadline - same date work area and same N/A treatment
030500* as the post date above, reused for the second date field.
030600* Same work area, reloaded - 9500- has no memory of the prior
030700* call, so reusing VB-DATE-FORMAT-WORK here is safe.
030800     MOVE MV-DEADLINE-YYYYMMDD        TO VBFMT-DATE-YYYYMMDD-N.
030900     MOVE MV-DEADLINE-HHMMSS          TO VBFMT-DATE-HHMMSS-N.
031000     PERFORM 9500-FORMAT-MOVEMENT-DATE.
031100     MOVE 'Fecha Limite'              TO WS-LABEL.
031200     MOVE VBFMT-DATE-DISPLAY          TO WS-VALUE.
031300     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
031400
031500* The four counterparty ids, pulled one at a time out of the
031600* MV-ID-ENTRY table in VBMOVREC rather than four separate MOVE
031700* statements against the individual fields - each one gets the
031800* same N/A-if-blank-or-zero treatment via 9600- in VBDTFMT.
031900* Table entry 1 is MV-MOVEMENT-ORIGIN-ACCT-ID by virtue of the
032000* REDEFINES in VBMOVREC - the account the movement was posted
032100* against.
032200     MOVE MV-ID-ENTRY(1)              TO VBFMT-ID-VALUE.
032300     PERFORM 9600-SUBSTITUTE-NA-ID.
032400     MOVE 'Cuenta Origen'             TO WS-LABEL.
032500     MOVE VBFMT-ID-DISPLAY            TO WS-VALUE.
032600     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
032700
032800* Table entry 2 - destination account, blank/zero on anything
032900* that is not a transfer.
033000     MOVE MV-ID-ENTRY(2)              TO VBFMT-ID-VALUE.
033100     PERFORM 9600-SUBSTITUTE-NA-ID.
033200     MOVE 'Cuenta Destino'            TO WS-LABEL.
033300     MOVE VBFMT-ID-DISPLAY            TO WS-VALUE.
033400     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
033500
033600* Table entry 3 - sending client, populated on a transfer, N/A
033700* on a plain deposit or withdrawal.
033800     MOVE MV-ID-ENTRY(3)              TO VBFMT-ID-VALUE.
033900     PERFORM 9600-SUBSTITUTE-NA-ID.
034000     MOVE 'Cliente Remitente'         TO WS-LABEL.
034100     MOVE VBFMT-ID-DISPLAY            TO WS-VALUE.
034200     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
034300
034400* Table entry 4 - receiving client, same N/A rule as entry 3.
034500     MOVE MV-ID-ENTRY(4)              TO VBFMT-ID-VALUE.
034600     PERFORM 9600-SUBSTITUTE-NA-ID.
034700     MOVE 'Cliente Destinatario'      TO WS-LABEL.
034800     MOVE VBFMT-ID-DISPLAY            TO WS-VALUE.
034900     PERFORM 2500-WRITE-LABEL-VALUE THRU 2500-EXIT.
035000
035100* Block is complete - read the next movement (or hit EOF/error)
035200* before the PERFORM ... UNTIL in 1000- tests again.
035300     PERFORM 1100-READ-MOVEMENT.
035400
035500* 2500-WRITE-LABEL-VALUE is PERFORMed once per field above - it
035600* exists only to keep the WRITE and its file-status check in one
035700* place instead of repeated nine times in 2000-.
035800 2500-WRITE-LABEL-VALUE.
035900
036000* WS-LABEL and WS-VALUE are set by the caller immediately before
036100* this PERFORM - this paragraph only writes and checks status.
036200     WRITE MOVEMENT-DETAIL-RPT-LINE    FROM WS-LABEL-VALUE-LINE.
036300
036400* A write failure here stops the run the same way a read failure
036500* does in 1100- above - neither paragraph tries to retry.
036600     IF NOT WS-MVRPT-OK
036700         SET VB-FILE-ERROR             TO TRUE
036800         MOVE 'WRITE ERROR ON MOVEMENT-DETAIL-RPT'
036900                                       TO VB-IO-MESSAGE
037000         PERFORM 9900-LOG-AND-CONTINUE.
037100
037200 2500-EXIT.
037300* No cleanup of its own - present so 2500- can be PERFORMed as an
037400* explicit THRU range rather than a bare single-paragraph PERFORM,
037500* per shop coding standard VB-STD-07.
037600     EXIT.
037700
037800* 9900-LOG-AND-CONTINUE is the one place in the job that writes
037900* to the operator console - every file-status failure above
038000* funnels through here by way of VB-IO-MESSAGE so the console
038100* text stays consistent no matter which check failed.
038200 9900-LOG-AND-CONTINUE.
038300
038400* Caller has already MOVEd the explanatory text to VB-IO-MESSAGE
038500* and SET the appropriate 88-level before PERFORMing this
038600* paragraph - nothing else to do but put it on the console.
038700     DISPLAY VB-IO-MESSAGE.
038800
038900* Shared 9500-/9600- paragraphs live at the bottom of every
039000* movement-report job's PROCEDURE DIVISION, not in the FD/WS
039100* area, so they COPY in after the last program-specific
039200* paragraph the way the shop has always laid these jobs out.
039300     COPY VBDTFMT.
