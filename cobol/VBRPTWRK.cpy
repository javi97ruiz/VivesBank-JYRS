000100******************************************************************
000200*DESCRIPTION: Common work fields and switches shared by the      *
000300*             movement-report and credit-card batch jobs.        *
000400*             Copied into WORKING-STORAGE SECTION.               *
000500******************************************************************
000600*    DATE-WRITTEN. 01/14/89.
000700*    CHANGE LOG
000800*    ----------
000900*    01/14/89  RWS  ORIGINAL COPYBOOK - VB0312                    VB0312  
001000*    06/02/91  RWS  ADDED VB-IO-MESSAGE FOR FILE-STATUS LOGGING
001100*    09/19/94  TPK  ADDED VBFMT- DATE WORK AREA - VB0654          VB0654  
001200*    03/11/99  TPK  Y2K - CCYY WORK AREA WIDENED TO 4 DIGITS
001300*    02/22/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
001400*                   CHANGES - REQ VB-0902                         VB0902  
001500*    08/14/03  DMH  ADDED VB-TRUE-LITERAL/VB-FALSE-LITERAL SO     VB0977  
001600*                   THE BOOLEAN-DISPLAY JOBS QUIT HARD-CODING     VB0977  
001700*                   'true '/'false' IN WORKING-STORAGE - VB-0977  VB0977  
001800*    05/09/06  DMH  WIDENED VB-IO-MESSAGE FROM 32 TO 40 BYTES,    VB1041  
001900*                   OPERATOR CONSOLE WAS TRUNCATING THE LONGER    VB1041  
002000*                   FILE-STATUS TEXT - REQ VB-1041                VB1041  
002100*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
002200*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
002300*
002400* VB-RPT-WORK-AREA holds the switches and small literals that
002500* every report/extract job in this family tests or moves - the
002600* end-of-job switch, the record counter for the run-completion
002700* message the operator watches for, the N/A stand-in text used
002800* whenever a date or id field comes back blank or all-zero, and
002900* the true/false display literals used for the reversible-flag
003000* columns.  One copy of this group, one meaning, in every job.
003100 01  VB-RPT-WORK-AREA.
003200* VB-RPT-SWITCH-FLAG drives the main read/process loop in every
003300* calling program - MORE-RECORDS until the AT END condition or
003400* an unrecoverable file-status flips it to END-OF-FILE or ERROR.
003500     03  VB-RPT-SWITCH-FLAG             PIC X(01) VALUE SPACE.
003600         88  VB-MORE-RECORDS                VALUE 'M'.
003700         88  VB-END-OF-FILE                  VALUE 'E'.
003800         88  VB-FILE-ERROR                   VALUE 'I'.
003900* Count of input records actually processed this run - not an
004000* input sequence number, just a tally for the job log.
004100     03  VB-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
004200* Stand-in text for a blank/zero date or id field on a report -
004300* added per the 07/21/89 audit finding in VBMVP1's change log.
004400     03  VB-NA-LITERAL                   PIC X(03) VALUE 'N/A'.
004500     03  VB-TRUE-LITERAL                 PIC X(05) VALUE 'true '.
004600     03  VB-FALSE-LITERAL                PIC X(05) VALUE 'false'.
004700* Text moved here right before DISPLAY when a file-status check
004800* fails, so the 9900 paragraph in every caller can stay generic.
004900     03  VB-IO-MESSAGE                    PIC X(40) VALUE SPACE.
005000     03  FILLER                           PIC X(08) VALUE SPACE.
005100
005200* VB-DATE-FORMAT-WORK is the scratch pad every date gets moved
005300* into before it is either tested for all-zero (the N-REDEFINES
005400* numeric view) or strung together into the dd/MM/yyyy
005500* HH:mm:ss display line (the CCYY/MM/DD/HH/MN/SS group view).
005600 01  VB-DATE-FORMAT-WORK.
005700     03  VBFMT-DATE-YYYYMMDD.
005800         05  VBFMT-DATE-CCYY             PIC 9(04).
005900         05  VBFMT-DATE-MM                PIC 9(02).
006000         05  VBFMT-DATE-DD                PIC 9(02).
006100* Numeric redefinition of the date group above, used only to
006200* test for an all-zero (missing) date in a single comparison.
006300     03  VBFMT-DATE-YYYYMMDD-N REDEFINES
006400         VBFMT-DATE-YYYYMMDD             PIC 9(08).
006500     03  VBFMT-DATE-HHMMSS.
006600         05  VBFMT-TIME-HH                PIC 9(02).
006700         05  VBFMT-TIME-MN                PIC 9(02).
006800         05  VBFMT-TIME-SS                PIC 9(02).
006900* Numeric redefinition of the time group, same purpose as above.
007000     03  VBFMT-DATE-HHMMSS-N REDEFINES
007100         VBFMT-DATE-HHMMSS                PIC 9(06).
007200* Finished dd/MM/yyyy HH:mm:ss text, built by 9500- in VBDTFMT.
007300     03  VBFMT-DATE-DISPLAY              PIC X(19) VALUE SPACE.
007400     03  FILLER                           PIC X(05) VALUE SPACE.
007500
007600* VB-ID-FORMAT-WORK is the same kind of scratch pad as the date
007700* work area above, but for the account/client id fields that
007800* get N/A-substituted when the movement carries no counterparty.
007900 01  VB-ID-FORMAT-WORK.
008000     03  VBFMT-ID-VALUE                  PIC X(24) VALUE SPACE.
008100     03  VBFMT-ID-DISPLAY                 PIC X(24) VALUE SPACE.
008200     03  FILLER                           PIC X(04) VALUE SPACE.
