000100******************************************************************
000200*DESCRIPTION: Bank-account movement record, as dropped by the    *
000300*             on-line teller system for nightly statement        *
000400*             reporting.  One record per movement/transfer.      *
000500******************************************************************
000600*    DATE-WRITTEN. 02/08/89.
000700*    CHANGE LOG
000800*    ----------
000900*    02/08/89  RWS  ORIGINAL COPYBOOK - VB0312                    VB0312  
001000*    11/30/90  RWS  ADDED TRANSFER-DEADLINE BLOCK - REQ VB-114    VB0114  
001100*    09/19/94  TPK  ADDED MV-MOVEMENT-IDS TABLE REDEFINES
001200*    03/11/99  TPK  Y2K - DATE SUBFIELDS NOW FULL 4-DIGIT CCYY
001300*    04/17/00  TPK  POST-Y2K REGRESSION SIGN-OFF, NO FIELD        VB0902  
001400*                   CHANGES - REQ VB-0902                         VB0902  
001500*    09/02/03  DMH  ADDED MV-MOVEMENT-REQUEST-RECORD - THE        VB0981  
001600*                   INBOUND TRANSFER WIRE LAYOUT WAS LIVING       VB0981  
001700*                   UNDOCUMENTED IN THE TELLER FRONT END AND      VB0981  
001800*                   AUDIT WANTED IT ON RECORD HERE - VB-0981      VB0981  
001900*    05/09/06  DMH  ADDED UR-USER-RESPONSE-RECORD - PULLED IN     VB1041  
002000*                   FROM THE ONLINE ACCOUNT-SERVICES PROJECT SO   VB1041  
002100*                   BATCH COPIES OF THE CLIENT PROFILE SNAPSHOT   VB1041  
002200*                   SHARE ONE LAYOUT WITH THE ON-LINE SIDE -      VB1041  
002300*                   REQ VB-1041                                   VB1041  
002400*    11/30/08  LRC  REVIEWED FOR SOX CONTROLS AUDIT, NO CHANGE    VB0AUD08
002500*                   REQUIRED - SEE AUDIT FOLDER VB-AUD-08         VB0AUD08
002600*    04/06/09  LRC  WIDENED UR-USERNAME 30->50 AND UR-FOTO-PERFIL VB1077  
002700*                   60->100 TO MATCH THE PUBLISHED ACCOUNT-       VB1077  
002800*                   SERVICES INTERFACE WIDTHS - REQ VB-1077       VB1077  
002900*
003000* MV-MOVEMENT-RECORD is the on-disk layout the nightly movement
003100* extract actually carries - one occurrence per deposit,
003200* withdrawal or transfer posted against a VivesBank account
003300* during the prior business day.  VBMVP1 and VBMVP2 both COPY
003400* this member directly into their FD for MOVEMENTS-IN.
003500 01  MV-MOVEMENT-RECORD.
003600* Internally generated movement identifier - not the teller
003700* terminal sequence number, the permanent ledger key.
003800     03  MV-MOVEMENT-ID                 PIC X(24).
003900* Free-text movement type as posted by the teller system -
004000* DEPOSIT, WITHDRAWAL, TRANSFER, etc.  Not edited here; the
004100* report jobs print it exactly as received.
004200     03  MV-MOVEMENT-TYPE                PIC X(20).
004300* Date/time the movement posted, CCYY-MM-DD plus HH:MM:SS,
004400* kept as two separate numeric groups so each can be tested
004500* and displayed independently of the other.
004600     03  MV-MOVEMENT-DATE.
004700         05  MV-MOVEMENT-DATE-YYYYMMDD   PIC 9(08).
004800         05  MV-MOVEMENT-DATE-HHMMSS      PIC 9(06).
004900* Single 14-digit numeric view of the group above, used only to
005000* test for an all-zero (never-posted) movement date.
005100     03  MV-MOVEMENT-DATE-N REDEFINES
005200         MV-MOVEMENT-DATE                PIC 9(14).
005300* Signed amount and post-movement running balance, zoned
005400* DISPLAY per the house convention - this shop has never
005500* packed money fields in any job this copybook has fed.
005600     03  MV-MOVEMENT-AMOUNT              PIC S9(9)V99.
005700     03  MV-MOVEMENT-BALANCE              PIC S9(9)V99.
005800* Y/N flag - can this movement still be reversed by the back
005900* office, or has the settlement window already closed.
006000     03  MV-MOVEMENT-IS-REVERSIBLE        PIC X(01).
006100         88  MV-REVERSIBLE-YES                VALUE 'Y'.
006200         88  MV-REVERSIBLE-NO                  VALUE 'N'.
006300* Deadline by which a reversible movement must be reversed,
006400* same two-group/numeric-redefines treatment as the post date.
006500     03  MV-TRANSFER-DEADLINE.
006600         05  MV-DEADLINE-YYYYMMDD        PIC 9(08).
006700         05  MV-DEADLINE-HHMMSS           PIC 9(06).
006800     03  MV-TRANSFER-DEADLINE-N REDEFINES
006900         MV-TRANSFER-DEADLINE            PIC 9(14).
007000* Four counterparty identifiers - origin/destination account
007100* and sender/recipient client.  Any one of these can come back
007200* blank or all-zero on a one-sided movement (e.g. a fee post),
007300* which is exactly what the N/A-substitution logic in VBDTFMT
007400* guards against on the report side.
007500     03  MV-MOVEMENT-ORIGIN-ACCT-ID      PIC X(24).
007600     03  MV-MOVEMENT-DEST-ACCT-ID         PIC X(24).
007700     03  MV-MOVEMENT-SENDER-CLIENT-ID     PIC X(24).
007800     03  MV-MOVEMENT-RECIPIENT-CLIENT-ID PIC X(24).
007900* The four ids above, restated as a table so the detail-report
008000* job can loop through them one label at a time instead of
008100* writing four near-identical blocks of MOVE/PERFORM code.
008200     03  MV-MOVEMENT-IDS-TABLE REDEFINES
008300         MV-MOVEMENT-ORIGIN-ACCT-ID.
008400         05  MV-ID-ENTRY                  PIC X(24)
008500                                          OCCURS 4 TIMES.
008600     03  FILLER                           PIC X(10) VALUE SPACE.
008700
008800* Incoming transfer request - wire-format only, no movement
008900* history fields have been computed for it yet.  This is the
009000* shape the teller front end hands to the posting system
009100* before MV-MOVEMENT-RECORD above gets written; no batch job
009200* in this suite currently reads it back off of disk, but it is
009300* carried here, inert, the same way MV-MOVEMENT-RECORD was
009400* before the nightly extract existed.
009500 01  MV-MOVEMENT-REQUEST-RECORD.
009600     03  MR-BANK-ACCOUNT-ORIGIN          PIC X(34).
009700     03  MR-CLIENT-RECIPIENT-ID           PIC X(20).
009800     03  MR-BANK-ACCOUNT-DESTINATION      PIC X(34).
009900     03  MR-AMOUNT                        PIC S9(9)V99.
010000     03  MR-TYPE-MOVEMENT                 PIC X(20).
010100     03  FILLER                           PIC X(08) VALUE SPACE.
010200
010300* Client profile snapshot as handed back by the account-
010400* services front end - username, profile-photo reference, and
010500* the soft-delete flag used when a client closes their online
010600* profile without closing the underlying account.  Like
010700* MV-MOVEMENT-REQUEST-RECORD above, no batch job in this suite
010800* currently reads or writes this layout; it is carried here so
010900* every program that COPYs VBMOVREC has the definition on hand
011000* the day a movement job needs to echo the client's display
011100* name back onto a report.
011200 01  UR-USER-RESPONSE-RECORD.
011300     03  UR-USERNAME                     PIC X(50).
011400     03  UR-FOTO-PERFIL                   PIC X(100).
011500     03  UR-IS-DELETED                     PIC X(01).
011600         88  UR-DELETED-YES                   VALUE 'Y'.
011700         88  UR-DELETED-NO                     VALUE 'N'.
011800     03  FILLER                           PIC X(09) VALUE SPACE.
